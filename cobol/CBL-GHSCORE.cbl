000100*****************************************************************
000200* Program name:     GHSCORE
000300* Original author:  P. MASELLI
000400*
000500* Maintenence Log
000600* Date      Author        Maintenance Requirement
000700* --------- ------------  ---------------------------------------
000800* 03/11/87  P. MASELLI    Created - nightly repo activity/health  031187
000900*                         score batch driver (REQ GH-0012).       031187
001000* 09/22/88  P. MASELLI    Added distinct-committer ratio pass for 092288
001100*                         the per-developer score (REQ GH-0031).  092288
001200* 04/14/89  R. OKONKWO    Issue-age scoring wired into pass 2     041489
001300*                         (REQ GH-0048).                          041489
001400* 11/02/90  R. OKONKWO    Pull request merge-time score computed  110290
001500*                         for field parity only - see GHEVTLD     110290
001600*                         11/02/90 log entry.  Not added into     110290
001700*                         RE-HEALTH-SCORE.  Do not "fix" this.    110290
001800* 06/18/92  P. MASELLI    FROM/TO now expand to a list of hourly  061892
001900*                         extract files instead of one fixed file 061892
002000*                         (REQ GH-0065).                          061892
002100* 01/09/95  R. OKONKWO    Reject the run if FROM is not strictly  010995
002200*                         before TO (REQ GH-0071).                010995
002300* 01/14/99  R. OKONKWO    Y2K REVIEW - FROM/TO parameter cards    011499
002400*                         already carry 4-digit years, month-     011499
002500*                         length table has no 2-digit year        011499
002600*                         dependency.  No change required.        011499
002700*                         Signed off per memo 99-006.             011499
002800* 03/30/01  T. ABARA      health_scores.csv now opened EXTEND so  033001
002900*                         repeated runs append instead of         033001
003000*                         clobbering prior totals (REQ GH-0084).  033001
003100*****************************************************************
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID.    GHSCORE.
003400 AUTHOR.        P. MASELLI.
003500 INSTALLATION.  COBOL DEVELOPMENT CENTER.
003600 DATE-WRITTEN.  03/11/87.
003700 DATE-COMPILED.
003800 SECURITY.      NON-CONFIDENTIAL.
003900*===============================================================*
004000 ENVIRONMENT DIVISION.
004100*---------------------------------------------------------------*
004200 CONFIGURATION SECTION.
004300*---------------------------------------------------------------*
004400 SOURCE-COMPUTER. IBM-3096.
004500 OBJECT-COMPUTER. IBM-3096.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800*---------------------------------------------------------------*
004900 INPUT-OUTPUT SECTION.
005000*---------------------------------------------------------------*
005100 FILE-CONTROL.
005200     SELECT GH-REPORT-FILE ASSIGN TO GHCSVOUT
005300       ORGANIZATION IS LINE SEQUENTIAL
005400       FILE STATUS  IS GHCSV-FILE-STATUS.
005500     SELECT GH-RANK-FILE  ASSIGN TO GHSORTWK.
005600*===============================================================*
005700 DATA DIVISION.
005800*---------------------------------------------------------------*
005900 FILE SECTION.
006000*---------------------------------------------------------------*
006100 FD  GH-REPORT-FILE
006200      LABEL RECORDS ARE OMITTED
006300      RECORD CONTAINS 0 TO 420 CHARACTERS
006400      RECORDING MODE IS V.
006500 01  GH-REPORT-RECORD                PIC X(420).
006600*---------------------------------------------------------------*
006700 SD  GH-RANK-FILE.
006800 01  GH-SORT-RECORD.
006900     05  SR-ORG-NAME                 PIC X(100).
007000     05  SR-REPO-NAME                PIC X(100).
007100     05  SR-HEALTH-SCORE             PIC S9(05)V9(06).
007200     05  SR-COMMIT-COUNT             PIC 9(09).
007300     05  FILLER                      PIC X(20).
007400*---------------------------------------------------------------*
007500 WORKING-STORAGE SECTION.
007600*---------------------------------------------------------------*
007700 01  WS-SWITCHES-SUBSCRIPTS-MISC.
007800     05  GHCSV-FILE-STATUS           PIC 99.
007900         88  GHCSV-FILE-OK                VALUE 00.
008000     05  WS-WINDOW-VALID-SW          PIC X(01) VALUE 'Y'.
008100         88  WS-WINDOW-VALID               VALUE 'Y'.
008200     05  WS-SORT-EOF-SW              PIC X(01) VALUE 'N'.
008300         88  WS-SORT-EOF                   VALUE 'Y'.
008400     05  FILLER                      PIC X(10).
008500*---------------------------------------------------------------*
008600* FROM/TO parameter cards - ACCEPT gives us the shop's usual
008700* control-card substitute for command-line arguments.  Each card
008800* is YYYYMMDDHH; minutes/seconds of the window boundary are
008900* always zero at this granularity.
009000*---------------------------------------------------------------*
009100 01  WS-FROM-PARM                    PIC X(10).
009200 01  WS-FROM-PARM-PARTS REDEFINES WS-FROM-PARM.
009300     05  FP-YYYY                     PIC 9(04).
009400     05  FP-MM                       PIC 9(02).
009500     05  FP-DD                       PIC 9(02).
009600     05  FP-HH                       PIC 9(02).
009700 01  WS-TO-PARM                      PIC X(10).
009800 01  WS-TO-PARM-PARTS REDEFINES WS-TO-PARM.
009900     05  TP-YYYY                     PIC 9(04).
010000     05  TP-MM                       PIC 9(02).
010100     05  TP-DD                       PIC 9(02).
010200     05  TP-HH                       PIC 9(02).
010300*---------------------------------------------------------------*
010400* Date cursor used to step one hour at a time while building
010500* HOUR-FILE-TABLE, plus the hand-rolled month-length table that
010600* stands in for the missing date intrinsics.
010700*---------------------------------------------------------------*
010800 01  WS-CUR-YYYY                     PIC 9(04).
010900 01  WS-CUR-MM                       PIC 9(02).
011000 01  WS-CUR-DD                       PIC 9(02).
011100 01  WS-CUR-HH                       PIC 9(02).
011200 01  WS-CUR-HH-PARTS REDEFINES WS-CUR-HH.
011300     05  WS-CUR-HH-TENS              PIC 9.
011400     05  WS-CUR-HH-UNITS             PIC 9.
011500 01  WS-CUR-ABS-SECS                 PIC S9(12) USAGE COMP.
011600 01  WS-HOUR-TEXT                    PIC X(02).
011700 01  WS-EFFECTIVE-MONTH-LEN          PIC 9(02).
011800 01  WS-LEAP-TEST-4                  PIC S9(06) USAGE COMP.
011900 01  WS-LEAP-TEST-100                PIC S9(06) USAGE COMP.
012000 01  WS-LEAP-TEST-400                PIC S9(06) USAGE COMP.
012100 01  WS-MONTH-LENGTHS-LITERAL.
012200     05  FILLER                      PIC 9(02) VALUE 31.
012300     05  FILLER                      PIC 9(02) VALUE 28.
012400     05  FILLER                      PIC 9(02) VALUE 31.
012500     05  FILLER                      PIC 9(02) VALUE 30.
012600     05  FILLER                      PIC 9(02) VALUE 31.
012700     05  FILLER                      PIC 9(02) VALUE 30.
012800     05  FILLER                      PIC 9(02) VALUE 31.
012900     05  FILLER                      PIC 9(02) VALUE 31.
013000     05  FILLER                      PIC 9(02) VALUE 30.
013100     05  FILLER                      PIC 9(02) VALUE 31.
013200     05  FILLER                      PIC 9(02) VALUE 30.
013300     05  FILLER                      PIC 9(02) VALUE 31.
013400 01  WS-MONTH-LENGTHS REDEFINES WS-MONTH-LENGTHS-LITERAL.
013500     05  WS-MONTH-LEN                PIC 9(02) OCCURS 12 TIMES.
013600*---------------------------------------------------------------*
013700* Pass-1 cross-repo maximums/minimums, used as the denominators
013800* for every repo's pass-2 health score (see 7100 paragraph).
013900*---------------------------------------------------------------*
014000 01  WS-CROSS-REPO-EXTREMES.
014100     05  WS-MAX-COMMIT-COUNTER       PIC S9(09) USAGE COMP
014200                                                  VALUE ZERO.
014300     05  WS-MAX-COMMITS-PER-DEV      PIC S9(05)V9(06)
014400                                                  VALUE ZERO.
014500     05  WS-MIN-AVG-ISSUE-OPEN       PIC S9(09)V9(06)
014600                                           VALUE 999999999.999999.
014700     05  WS-MIN-AVG-MERGE-TIME       PIC S9(09)V9(06)
014800                                           VALUE 999999999.999999.
014900     05  FILLER                      PIC X(10).
015000*---------------------------------------------------------------*
015100* Per-repo working figures, recomputed fresh for whichever
015200* REPO-IDX is current when 6100/7100 are performed.
015300*---------------------------------------------------------------*
015400 01  WS-REPO-WORK-FIGURES.
015500     05  WS-REPO-COMMITS-PER-DEV     PIC S9(05)V9(06).
015600     05  WS-REPO-AVG-ISSUE-OPEN      PIC S9(09)V9(06).
015700     05  WS-REPO-AVG-MERGE-TIME      PIC S9(09)V9(06).
015800     05  WS-ISSUE-DURATION-TOTAL     PIC S9(11) USAGE COMP.
015900     05  WS-MERGE-DURATION-TOTAL     PIC S9(11) USAGE COMP.
016000     05  WS-MERGE-VALID-COUNT        PIC S9(05) USAGE COMP.
016100     05  FILLER                      PIC X(10).
016200*---------------------------------------------------------------*
016300* CSV detail-line escaping results, one set per field.
016400*---------------------------------------------------------------*
016500 01  WS-CSV-LINE-WORK.
016600     05  WS-ORG-ESCAPED              PIC X(210).
016700     05  WS-ORG-ESCAPED-LEN          PIC S9(04) USAGE COMP.
016800     05  WS-REPO-ESCAPED             PIC X(210).
016900     05  WS-REPO-ESCAPED-LEN         PIC S9(04) USAGE COMP.
017000     05  FILLER                      PIC X(10).
017100*---------------------------------------------------------------*
017200* Hand-rolled Julian-day-number date math, duplicated here the
017300* same way GHEVTLD carries its own copy - see that program's
017400* 9500 paragraph banner for the algorithm note.
017500*---------------------------------------------------------------*
017600 01  WS-JULIAN-WORK.
017700     05  JW-YEAR                     PIC S9(06) USAGE COMP.
017800     05  JW-MONTH                    PIC S9(04) USAGE COMP.
017900     05  JW-DAY                      PIC S9(04) USAGE COMP.
018000     05  JW-HH                       PIC S9(04) USAGE COMP.
018100     05  JW-MI                       PIC S9(04) USAGE COMP.
018200     05  JW-SS                       PIC S9(04) USAGE COMP.
018300     05  JW-A                        PIC S9(04) USAGE COMP.
018400     05  JW-Y                        PIC S9(08) USAGE COMP.
018500     05  JW-M                        PIC S9(06) USAGE COMP.
018600     05  JW-JDN-PART1                PIC S9(08) USAGE COMP.
018700     05  JW-Y-DIV-4                  PIC S9(08) USAGE COMP.
018800     05  JW-Y-DIV-100                PIC S9(08) USAGE COMP.
018900     05  JW-Y-DIV-400                PIC S9(08) USAGE COMP.
019000     05  JW-JDN                      PIC S9(09) USAGE COMP.
019100     05  JW-ABS-SECS                 PIC S9(12) USAGE COMP.
019200     05  FILLER                      PIC X(08).
019300*---------------------------------------------------------------*
019400 01  ERROR-DISPLAY-LINE.
019500     05  FILLER     PIC X(23) VALUE ' *** ERROR IN RECORD - '.
019600     05  DL-ERROR-REASON             PIC X(30) VALUE SPACE.
019700     05  FILLER     PIC X(05) VALUE ' *** '.
019800*---------------------------------------------------------------*
019900 COPY GHWINDO.
020000 COPY GHREPOTB.
020100 COPY GHRPTLN.
020200*===============================================================*
020300 PROCEDURE DIVISION.
020400*---------------------------------------------------------------*
020500 0000-MAIN-PROCESSING.
020600*---------------------------------------------------------------*
020700     PERFORM 1000-ACCEPT-AND-VALIDATE-WINDOW.
020800     IF WS-WINDOW-VALID
020900         PERFORM 1100-BUILD-HOUR-FILE-TABLE
021000         PERFORM 2000-LOAD-ALL-EVENTS
021100         PERFORM 6000-SCAN-CROSS-REPO-MAXIMUMS
021200         PERFORM 7000-RANK-AND-WRITE-REPORT
021300     END-IF.
021400     GOBACK.
021500*---------------------------------------------------------------*
021600 1000-ACCEPT-AND-VALIDATE-WINDOW.
021700*---------------------------------------------------------------*
021800     MOVE ZERO TO REPO-TABLE-SIZE.
021900     ACCEPT WS-FROM-PARM.
022000     ACCEPT WS-TO-PARM.
022100     MOVE FP-YYYY TO WS-FROM-YYYY.
022200     MOVE FP-MM   TO WS-FROM-MM.
022300     MOVE FP-DD   TO WS-FROM-DD.
022400     MOVE FP-HH   TO WS-FROM-HH.
022500     MOVE TP-YYYY TO WS-TO-YYYY.
022600     MOVE TP-MM   TO WS-TO-MM.
022700     MOVE TP-DD   TO WS-TO-DD.
022800     MOVE TP-HH   TO WS-TO-HH.
022900     MOVE WS-FROM-YYYY TO JW-YEAR.
023000     MOVE WS-FROM-MM   TO JW-MONTH.
023100     MOVE WS-FROM-DD   TO JW-DAY.
023200     MOVE WS-FROM-HH   TO JW-HH.
023300     MOVE ZERO         TO JW-MI JW-SS.
023400     PERFORM 9500-CALC-ABSOLUTE-SECS.
023500     MOVE JW-ABS-SECS  TO WS-FROM-ABS-SECS.
023600     MOVE WS-TO-YYYY   TO JW-YEAR.
023700     MOVE WS-TO-MM     TO JW-MONTH.
023800     MOVE WS-TO-DD     TO JW-DAY.
023900     MOVE WS-TO-HH     TO JW-HH.
024000     MOVE ZERO         TO JW-MI JW-SS.
024100     PERFORM 9500-CALC-ABSOLUTE-SECS.
024200     MOVE JW-ABS-SECS  TO WS-TO-ABS-SECS.
024300     MOVE 'Y' TO WS-WINDOW-VALID-SW.
024400     IF WS-FROM-ABS-SECS NOT LESS THAN WS-TO-ABS-SECS
024500         MOVE 'N' TO WS-WINDOW-VALID-SW
024600         MOVE 'FROM PARM NOT BEFORE TO PARM' TO DL-ERROR-REASON
024700         PERFORM 9900-DISPLAY-FILE-ERROR
024800     END-IF.
024900*---------------------------------------------------------------*
025000 1100-BUILD-HOUR-FILE-TABLE.
025100*---------------------------------------------------------------*
025200     MOVE WS-FROM-YYYY TO WS-CUR-YYYY.
025300     MOVE WS-FROM-MM   TO WS-CUR-MM.
025400     MOVE WS-FROM-DD   TO WS-CUR-DD.
025500     MOVE WS-FROM-HH   TO WS-CUR-HH.
025600     MOVE ZERO TO HOUR-FILE-TABLE-SIZE.
025700     PERFORM 1110-CALC-CURSOR-ABS-SECS.
025800     PERFORM 1120-ADD-ONE-HOUR-FILE
025900         UNTIL WS-CUR-ABS-SECS NOT LESS THAN WS-TO-ABS-SECS.
026000*---------------------------------------------------------------*
026100 1110-CALC-CURSOR-ABS-SECS.
026200*---------------------------------------------------------------*
026300     MOVE WS-CUR-YYYY TO JW-YEAR.
026400     MOVE WS-CUR-MM   TO JW-MONTH.
026500     MOVE WS-CUR-DD   TO JW-DAY.
026600     MOVE WS-CUR-HH   TO JW-HH.
026700     MOVE ZERO        TO JW-MI JW-SS.
026800     PERFORM 9500-CALC-ABSOLUTE-SECS.
026900     MOVE JW-ABS-SECS TO WS-CUR-ABS-SECS.
027000*---------------------------------------------------------------*
027100 1120-ADD-ONE-HOUR-FILE.
027200*---------------------------------------------------------------*
027300     IF HOUR-FILE-TABLE-SIZE < 9000
027400         ADD 1 TO HOUR-FILE-TABLE-SIZE
027500         SET HOUR-IDX TO HOUR-FILE-TABLE-SIZE
027600         PERFORM 1130-FORMAT-HOUR-FILE-NAME
027700     END-IF.
027800     PERFORM 1150-ADVANCE-ONE-HOUR.
027900     PERFORM 1110-CALC-CURSOR-ABS-SECS.
028000*---------------------------------------------------------------*
028100 1130-FORMAT-HOUR-FILE-NAME.
028200*---------------------------------------------------------------*
028300     MOVE SPACES TO WS-HOUR-TEXT.
028400     IF WS-CUR-HH-TENS = 0
028500         STRING WS-CUR-HH-UNITS DELIMITED BY SIZE
028600             INTO WS-HOUR-TEXT
028700     ELSE
028800         STRING WS-CUR-HH-TENS WS-CUR-HH-UNITS DELIMITED BY SIZE
028900             INTO WS-HOUR-TEXT
029000     END-IF.
029100     STRING WS-CUR-YYYY DELIMITED BY SIZE
029200            '-'         DELIMITED BY SIZE
029300            WS-CUR-MM   DELIMITED BY SIZE
029400            '-'         DELIMITED BY SIZE
029500            WS-CUR-DD   DELIMITED BY SIZE
029600            '-'         DELIMITED BY SIZE
029700            WS-HOUR-TEXT DELIMITED BY SPACE
029800            '.json'     DELIMITED BY SIZE
029900         INTO HFE-FILE-NAME (HOUR-IDX).
030000*---------------------------------------------------------------*
030100 1150-ADVANCE-ONE-HOUR.
030200*---------------------------------------------------------------*
030300     ADD 1 TO WS-CUR-HH.
030400     IF WS-CUR-HH > 23
030500         MOVE 0 TO WS-CUR-HH
030600         ADD 1 TO WS-CUR-DD
030700         PERFORM 1160-DETERMINE-MONTH-LENGTH
030800         IF WS-CUR-DD > WS-EFFECTIVE-MONTH-LEN
030900             MOVE 1 TO WS-CUR-DD
031000             ADD 1 TO WS-CUR-MM
031100             IF WS-CUR-MM > 12
031200                 MOVE 1 TO WS-CUR-MM
031300                 ADD 1 TO WS-CUR-YYYY
031400             END-IF
031500         END-IF
031600     END-IF.
031700*---------------------------------------------------------------*
031800 1160-DETERMINE-MONTH-LENGTH.
031900*---------------------------------------------------------------*
032000     MOVE WS-MONTH-LEN (WS-CUR-MM) TO WS-EFFECTIVE-MONTH-LEN.
032100     IF WS-CUR-MM = 2
032200         COMPUTE WS-LEAP-TEST-4   = WS-CUR-YYYY / 4
032300         COMPUTE WS-LEAP-TEST-100 = WS-CUR-YYYY / 100
032400         COMPUTE WS-LEAP-TEST-400 = WS-CUR-YYYY / 400
032500         IF (WS-CUR-YYYY - (WS-LEAP-TEST-4 * 4)) = 0
032600            AND ((WS-CUR-YYYY - (WS-LEAP-TEST-100 * 100)) NOT = 0
032700             OR  (WS-CUR-YYYY - (WS-LEAP-TEST-400 * 400)) = 0)
032800             MOVE 29 TO WS-EFFECTIVE-MONTH-LEN
032900         END-IF
033000     END-IF.
033100*---------------------------------------------------------------*
033200 2000-LOAD-ALL-EVENTS.
033300*---------------------------------------------------------------*
033400     CALL 'GHEVTLD' USING GH-WINDOW-CONTROL, HOUR-FILE-TABLE,
033500         GH-REPO-TABLE-CONTROL, GH-REPO-TABLE
033600     END-CALL.
033700*---------------------------------------------------------------*
033800 6000-SCAN-CROSS-REPO-MAXIMUMS.
033900*---------------------------------------------------------------*
034000     PERFORM 6100-SCAN-ONE-REPO-MAXIMUMS
034100         VARYING REPO-IDX FROM 1 BY 1
034200         UNTIL REPO-IDX > REPO-TABLE-SIZE.
034300*---------------------------------------------------------------*
034400 6100-SCAN-ONE-REPO-MAXIMUMS.
034500*---------------------------------------------------------------*
034600     IF RE-COMMIT-COUNTER (REPO-IDX) > WS-MAX-COMMIT-COUNTER
034700         MOVE RE-COMMIT-COUNTER (REPO-IDX)
034800             TO WS-MAX-COMMIT-COUNTER
034900     END-IF.
035000     PERFORM 7120-CALC-COMMITS-PER-DEV.
035100     IF WS-REPO-COMMITS-PER-DEV > WS-MAX-COMMITS-PER-DEV
035200         MOVE WS-REPO-COMMITS-PER-DEV TO WS-MAX-COMMITS-PER-DEV
035300     END-IF.
035400     PERFORM 7135-CALC-REPO-AVG-ISSUE-OPEN.
035500     IF WS-REPO-AVG-ISSUE-OPEN < WS-MIN-AVG-ISSUE-OPEN
035600         MOVE WS-REPO-AVG-ISSUE-OPEN TO WS-MIN-AVG-ISSUE-OPEN
035700     END-IF.
035800     PERFORM 7145-CALC-REPO-AVG-MERGE-TIME.
035900     IF WS-REPO-AVG-MERGE-TIME < WS-MIN-AVG-MERGE-TIME
036000         MOVE WS-REPO-AVG-MERGE-TIME TO WS-MIN-AVG-MERGE-TIME
036100     END-IF.
036200*---------------------------------------------------------------*
036300 7000-RANK-AND-WRITE-REPORT.
036400*---------------------------------------------------------------*
036500     OPEN EXTEND GH-REPORT-FILE.
036600     SORT GH-RANK-FILE
036700         ON DESCENDING KEY SR-HEALTH-SCORE
036800         INPUT PROCEDURE IS 7010-BUILD-SORT-RECORDS
036900         OUTPUT PROCEDURE IS 7020-WRITE-SORTED-REPORT.
037000     CLOSE GH-REPORT-FILE.
037100*---------------------------------------------------------------*
037200 7010-BUILD-SORT-RECORDS.
037300*---------------------------------------------------------------*
037400     PERFORM 7011-BUILD-ONE-SORT-RECORD
037500         VARYING REPO-IDX FROM 1 BY 1
037600         UNTIL REPO-IDX > REPO-TABLE-SIZE.
037700*---------------------------------------------------------------*
037800 7011-BUILD-ONE-SORT-RECORD.
037900*---------------------------------------------------------------*
038000     PERFORM 7100-CALC-REPO-SCORES.
038100     MOVE RE-REPO-ORG-NAME (REPO-IDX)  TO SR-ORG-NAME.
038200     MOVE RE-REPO-NAME (REPO-IDX)      TO SR-REPO-NAME.
038300     MOVE RE-HEALTH-SCORE (REPO-IDX)   TO SR-HEALTH-SCORE.
038400     MOVE RE-COMMIT-COUNTER (REPO-IDX) TO SR-COMMIT-COUNT.
038500     RELEASE GH-SORT-RECORD.
038600*---------------------------------------------------------------*
038700 7020-WRITE-SORTED-REPORT.
038800*---------------------------------------------------------------*
038900     PERFORM 7300-WRITE-CSV-HEADER.
039000     PERFORM 7021-RETURN-SORT-RECORD.
039100     PERFORM 7400-BUILD-CSV-DETAIL-LINE
039200         UNTIL WS-SORT-EOF.
039300*---------------------------------------------------------------*
039400 7021-RETURN-SORT-RECORD.
039500*---------------------------------------------------------------*
039600     RETURN GH-RANK-FILE
039700         AT END
039800             MOVE 'Y' TO WS-SORT-EOF-SW
039900     END-RETURN.
040000*---------------------------------------------------------------*
040100 7100-CALC-REPO-SCORES.
040200*---------------------------------------------------------------*
040300     PERFORM 7110-CALC-COMMIT-DAY-SCORE.
040400     PERFORM 7120-CALC-COMMITS-PER-DEV.
040500     PERFORM 7125-CALC-COMMIT-DEV-SCORE.
040600     PERFORM 7135-CALC-REPO-AVG-ISSUE-OPEN.
040700     PERFORM 7130-CALC-ISSUE-OPEN-SCORE.
040800     PERFORM 7145-CALC-REPO-AVG-MERGE-TIME.
040900     PERFORM 7140-CALC-PR-MERGE-SCORE.
041000     COMPUTE RE-HEALTH-SCORE (REPO-IDX) =
041100         RE-DAY-SCORE (REPO-IDX) + RE-DEV-SCORE (REPO-IDX)
041200       + RE-ISSUE-SCORE (REPO-IDX).
041300*---------------------------------------------------------------*
041400 7110-CALC-COMMIT-DAY-SCORE.
041500*---------------------------------------------------------------*
041600     IF WS-MAX-COMMIT-COUNTER = 0
041700         MOVE ZERO TO RE-DAY-SCORE (REPO-IDX)
041800     ELSE
041900         COMPUTE RE-DAY-SCORE (REPO-IDX) ROUNDED =
042000             RE-COMMIT-COUNTER (REPO-IDX) / WS-MAX-COMMIT-COUNTER
042100     END-IF.
042200*---------------------------------------------------------------*
042300 7120-CALC-COMMITS-PER-DEV.
042400*---------------------------------------------------------------*
042500     IF RE-DISTINCT-ACTOR-COUNT (REPO-IDX) > 0
042600         COMPUTE WS-REPO-COMMITS-PER-DEV ROUNDED =
042700             RE-COMMIT-COUNTER (REPO-IDX)
042800             / RE-DISTINCT-ACTOR-COUNT (REPO-IDX)
042900     ELSE
043000         MOVE ZERO TO WS-REPO-COMMITS-PER-DEV
043100     END-IF.
043200*---------------------------------------------------------------*
043300 7125-CALC-COMMIT-DEV-SCORE.
043400*---------------------------------------------------------------*
043500     IF WS-MAX-COMMITS-PER-DEV = 0
043600        OR RE-DISTINCT-ACTOR-COUNT (REPO-IDX) = 0
043700         MOVE ZERO TO RE-DEV-SCORE (REPO-IDX)
043800     ELSE
043900         COMPUTE RE-DEV-SCORE (REPO-IDX) ROUNDED =
044000             RE-COMMIT-COUNTER (REPO-IDX) /
044100             (RE-DISTINCT-ACTOR-COUNT (REPO-IDX)
044200              * WS-MAX-COMMITS-PER-DEV)
044300     END-IF.
044400*---------------------------------------------------------------*
044500 7130-CALC-ISSUE-OPEN-SCORE.
044600*---------------------------------------------------------------*
044700     IF WS-REPO-AVG-ISSUE-OPEN = 0
044800         MOVE 1 TO RE-ISSUE-SCORE (REPO-IDX)
044900     ELSE
045000         COMPUTE RE-ISSUE-SCORE (REPO-IDX) ROUNDED =
045100             WS-MIN-AVG-ISSUE-OPEN / WS-REPO-AVG-ISSUE-OPEN
045200     END-IF.
045300*---------------------------------------------------------------*
045400*    NOTE (R.O. 04/14/89) - this paragraph is run once per repo
045500*    from pass 1 (6100) AND again from pass 2 (7100).  For any
045600*    issue still open it adds (LAST-OPEN-SECS of the run start
045700*    minus TO) into RE-ISSUE-OPEN-DURATION every time it runs -
045800*    that is the same stored field GHEVTLD accumulates into, so
045900*    a still-open issue's contribution is counted twice by the
046000*    time pass 2 uses it.  Matches the spec's figures bit for
046100*    bit - see GHEVTLD 3220 banner.  Do not "fix" this.
046200*---------------------------------------------------------------*
046300 7135-CALC-REPO-AVG-ISSUE-OPEN.
046400*---------------------------------------------------------------*
046500     IF RE-ISSUE-COUNT (REPO-IDX) = 0
046600         COMPUTE WS-REPO-AVG-ISSUE-OPEN =
046700             WS-TO-ABS-SECS - WS-FROM-ABS-SECS
046800     ELSE
046900         MOVE ZERO TO WS-ISSUE-DURATION-TOTAL
047000         PERFORM 7136-ACCUM-ONE-ISSUE-DURATION
047100             VARYING ISSUE-IDX FROM 1 BY 1
047200             UNTIL ISSUE-IDX > RE-ISSUE-COUNT (REPO-IDX)
047300         COMPUTE WS-REPO-AVG-ISSUE-OPEN ROUNDED =
047400             WS-ISSUE-DURATION-TOTAL / RE-ISSUE-COUNT (REPO-IDX)
047500     END-IF.
047600*---------------------------------------------------------------*
047700 7136-ACCUM-ONE-ISSUE-DURATION.
047800*---------------------------------------------------------------*
047900     IF NOT RE-ISSUE-IS-CLOSED (REPO-IDX ISSUE-IDX)
048000         COMPUTE RE-ISSUE-OPEN-DURATION (REPO-IDX ISSUE-IDX) =
048100             RE-ISSUE-OPEN-DURATION (REPO-IDX ISSUE-IDX)
048200           + RE-ISSUE-LAST-OPEN-SECS (REPO-IDX ISSUE-IDX)
048300           - WS-TO-ABS-SECS
048400     END-IF.
048500     ADD RE-ISSUE-OPEN-DURATION (REPO-IDX ISSUE-IDX)
048600         TO WS-ISSUE-DURATION-TOTAL.
048700*---------------------------------------------------------------*
048800 7140-CALC-PR-MERGE-SCORE.
048900*---------------------------------------------------------------*
049000*    Computed for record-layout parity with the merge-time spec's
049100*    PR tracking - see GHEVTLD 3300.  RE-PR-COUNT never
049200*    leaves zero, so this always takes the (TO-FROM) fallback.
049300*    RE-PR-SCORE is intentionally never folded into the health
049400*    score total below - see 7100 and the 11/02/90 log entry.
049500*---------------------------------------------------------------*
049600     IF WS-REPO-AVG-MERGE-TIME = 0
049700         MOVE 1 TO RE-PR-SCORE (REPO-IDX)
049800     ELSE
049900         COMPUTE RE-PR-SCORE (REPO-IDX) ROUNDED =
050000             WS-MIN-AVG-MERGE-TIME / WS-REPO-AVG-MERGE-TIME
050100     END-IF.
050200*---------------------------------------------------------------*
050300 7145-CALC-REPO-AVG-MERGE-TIME.
050400*---------------------------------------------------------------*
050500     IF RE-PR-COUNT (REPO-IDX) = 0
050600         COMPUTE WS-REPO-AVG-MERGE-TIME =
050700             WS-TO-ABS-SECS - WS-FROM-ABS-SECS
050800     ELSE
050900         MOVE ZERO TO WS-MERGE-DURATION-TOTAL
051000         MOVE ZERO TO WS-MERGE-VALID-COUNT
051100         PERFORM 7146-ACCUM-ONE-MERGE-DURATION
051200             VARYING PR-IDX FROM 1 BY 1
051300             UNTIL PR-IDX > RE-PR-COUNT (REPO-IDX)
051400         IF WS-MERGE-VALID-COUNT > 0
051500             COMPUTE WS-REPO-AVG-MERGE-TIME ROUNDED =
051600                 WS-MERGE-DURATION-TOTAL / WS-MERGE-VALID-COUNT
051700         ELSE
051800             COMPUTE WS-REPO-AVG-MERGE-TIME =
051900                 WS-TO-ABS-SECS - WS-FROM-ABS-SECS
052000         END-IF
052100     END-IF.
052200*---------------------------------------------------------------*
052300 7146-ACCUM-ONE-MERGE-DURATION.
052400*---------------------------------------------------------------*
052500     IF RE-PR-HAS-VALID-MERGE-TIME (REPO-IDX PR-IDX)
052600         ADD RE-PR-MERGE-TIME-SECS (REPO-IDX PR-IDX)
052700             TO WS-MERGE-DURATION-TOTAL
052800         ADD 1 TO WS-MERGE-VALID-COUNT
052900     END-IF.
053000*---------------------------------------------------------------*
053100 7300-WRITE-CSV-HEADER.
053200*---------------------------------------------------------------*
053300     MOVE GH-CSV-HEADER-LINE TO GH-REPORT-RECORD.
053400     WRITE GH-REPORT-RECORD.
053500*---------------------------------------------------------------*
053600 7400-BUILD-CSV-DETAIL-LINE.
053700*---------------------------------------------------------------*
053800     MOVE SR-ORG-NAME  TO CFW-RAW-FIELD.
053900     PERFORM 7410-ESCAPE-CSV-FIELD.
054000     MOVE CFW-FINAL-TEXT TO WS-ORG-ESCAPED.
054100     MOVE CFW-FINAL-LEN  TO WS-ORG-ESCAPED-LEN.
054200     MOVE SR-REPO-NAME TO CFW-RAW-FIELD.
054300     PERFORM 7410-ESCAPE-CSV-FIELD.
054400     MOVE CFW-FINAL-TEXT TO WS-REPO-ESCAPED.
054500     MOVE CFW-FINAL-LEN  TO WS-REPO-ESCAPED-LEN.
054600     MOVE SR-HEALTH-SCORE TO GH-CSV-SCORE-EDIT.
054700     MOVE SR-COMMIT-COUNT TO GH-CSV-COUNT-EDIT.
054800     MOVE SPACES TO GH-CSV-TEXT.
054900     STRING WS-ORG-ESCAPED (1:WS-ORG-ESCAPED-LEN)
055000                DELIMITED BY SIZE
055100            ','               DELIMITED BY SIZE
055200            WS-REPO-ESCAPED (1:WS-REPO-ESCAPED-LEN)
055300                DELIMITED BY SIZE
055400            ','               DELIMITED BY SIZE
055500            GH-CSV-SCORE-EDIT DELIMITED BY SIZE
055600            ','               DELIMITED BY SIZE
055700            GH-CSV-COUNT-EDIT DELIMITED BY SIZE
055800         INTO GH-CSV-TEXT.
055900     MOVE GH-CSV-TEXT TO GH-REPORT-RECORD.
056000     WRITE GH-REPORT-RECORD.
056100     PERFORM 7021-RETURN-SORT-RECORD.
056200*---------------------------------------------------------------*
056300 7410-ESCAPE-CSV-FIELD.
056400*---------------------------------------------------------------*
056500*    CFW-RAW-FIELD in, CFW-FINAL-TEXT/CFW-FINAL-LEN out.  Quote-
056600*    wraps only when a comma or a quote was seen; CR/LF become a
056700*    single space; an embedded quote is doubled.
056800*---------------------------------------------------------------*
056900     MOVE 'N' TO CFW-MUST-QUOTE-SW.
057000     MOVE SPACES TO CFW-BODY-TEXT.
057100     MOVE 100 TO CFW-RAW-LEN.
057200     PERFORM 7411-BACK-UP-ONE-POSITION
057300         UNTIL CFW-RAW-LEN = 0
057400            OR CFW-RAW-FIELD (CFW-RAW-LEN:1) NOT = SPACE.
057500     MOVE 1 TO CFW-OUT-POSITION.
057600     PERFORM 7412-ESCAPE-ONE-CHAR
057700         VARYING CFW-IN-POSITION FROM 1 BY 1
057800         UNTIL CFW-IN-POSITION > CFW-RAW-LEN.
057900     COMPUTE CFW-BODY-LEN = CFW-OUT-POSITION - 1.
058000     PERFORM 7415-WRAP-FIELD-IF-NEEDED.
058100*---------------------------------------------------------------*
058200 7411-BACK-UP-ONE-POSITION.
058300*---------------------------------------------------------------*
058400     SUBTRACT 1 FROM CFW-RAW-LEN.
058500*---------------------------------------------------------------*
058600 7412-ESCAPE-ONE-CHAR.
058700*---------------------------------------------------------------*
058800     MOVE CFW-RAW-FIELD (CFW-IN-POSITION:1) TO CFW-ONE-CHAR.
058900     EVALUATE TRUE
059000         WHEN CFW-ONE-CHAR = X'0A' OR CFW-ONE-CHAR = X'0D'
059100             MOVE SPACE TO CFW-ONE-CHAR
059200             PERFORM 7413-APPEND-ONE-CHAR
059300         WHEN CFW-ONE-CHAR = '"'
059400             SET CFW-MUST-QUOTE TO TRUE
059500             PERFORM 7413-APPEND-ONE-CHAR
059600             PERFORM 7413-APPEND-ONE-CHAR
059700         WHEN CFW-ONE-CHAR = ','
059800             SET CFW-MUST-QUOTE TO TRUE
059900             PERFORM 7413-APPEND-ONE-CHAR
060000         WHEN OTHER
060100             PERFORM 7413-APPEND-ONE-CHAR
060200     END-EVALUATE.
060300*---------------------------------------------------------------*
060400 7413-APPEND-ONE-CHAR.
060500*---------------------------------------------------------------*
060600     MOVE CFW-ONE-CHAR TO CFW-BODY-TEXT (CFW-OUT-POSITION:1).
060700     ADD 1 TO CFW-OUT-POSITION.
060800*---------------------------------------------------------------*
060900 7415-WRAP-FIELD-IF-NEEDED.
061000*---------------------------------------------------------------*
061100     MOVE SPACES TO CFW-FINAL-TEXT.
061200     IF CFW-MUST-QUOTE
061300         STRING '"'                            DELIMITED BY SIZE
061400                CFW-BODY-TEXT (1:CFW-BODY-LEN)  DELIMITED BY SIZE
061500                '"'                             DELIMITED BY SIZE
061600             INTO CFW-FINAL-TEXT
061700         COMPUTE CFW-FINAL-LEN = CFW-BODY-LEN + 2
061800     ELSE
061900         IF CFW-BODY-LEN > 0
062000             MOVE CFW-BODY-TEXT (1:CFW-BODY-LEN) TO CFW-FINAL-TEXT
062100         END-IF
062200         MOVE CFW-BODY-LEN TO CFW-FINAL-LEN
062300     END-IF.
062400*---------------------------------------------------------------*
062500 9500-CALC-ABSOLUTE-SECS.
062600*---------------------------------------------------------------*
062700*    Classic Julian-day-number conversion, done by hand with
062800*    integer COMPUTE statements (no date intrinsics in this
062900*    shop).  Only differences between two results are meaningful.
063000*---------------------------------------------------------------*
063100     COMPUTE JW-A = (14 - JW-MONTH) / 12.
063200     COMPUTE JW-Y = JW-YEAR + 4800 - JW-A.
063300     COMPUTE JW-M = JW-MONTH + (12 * JW-A) - 3.
063400     COMPUTE JW-JDN-PART1 = ((153 * JW-M) + 2) / 5.
063500     COMPUTE JW-Y-DIV-4   = JW-Y / 4.
063600     COMPUTE JW-Y-DIV-100 = JW-Y / 100.
063700     COMPUTE JW-Y-DIV-400 = JW-Y / 400.
063800     COMPUTE JW-JDN = JW-DAY + JW-JDN-PART1 + (365 * JW-Y)
063900                    + JW-Y-DIV-4 - JW-Y-DIV-100 + JW-Y-DIV-400
064000                    - 32045.
064100     COMPUTE JW-ABS-SECS = (JW-JDN * 86400) + (JW-HH * 3600)
064200                         + (JW-MI * 60) + JW-SS.
064300*---------------------------------------------------------------*
064400 9900-DISPLAY-FILE-ERROR.
064500*---------------------------------------------------------------*
064600     DISPLAY ERROR-DISPLAY-LINE.
