000100*===============================================================*
000200* Copybook:      GHEVENT
000300* Description:   One repository-activity event, broken out from
000400*                the nightly archive extract feed.  One physical
000500*                record = one GH-ARCHIVE-FILE input line, already
000600*                comma-delimited by the extract step that runs
000700*                ahead of this job (see GHEVTLD 2100 paragraph
000800*                for the UNSTRING layout this matches).
000900*
001000*                Column order on the input line:
001100*                  EVR-EVENT-ID, EVR-EVENT-TYPE, EVR-ACTOR-ID,
001200*                  EVR-REPO-ID, EVR-REPO-ORG-NAME, EVR-REPO-NAME,
001300*                  EVR-CREATED-AT, then 1-3 payload fields that
001400*                  vary by EVR-EVENT-TYPE (see REDEFINES below).
001500*===============================================================*
001600 01  GH-EVENT-RECORD.
001700     05  EVR-EVENT-ID                PIC 9(18).
001800     05  EVR-EVENT-TYPE              PIC X(20).
001900         88  EVR-IS-PUSH-EVENT            VALUE 'PushEvent'.
002000         88  EVR-IS-ISSUES-EVENT          VALUE 'IssuesEvent'.
002100         88  EVR-IS-PULLREQ-EVENT         VALUE 'PullRequestEvent'.
002200     05  EVR-ACTOR-ID                PIC 9(18).
002300     05  EVR-REPO-ID                 PIC 9(18).
002400     05  EVR-REPO-ORG-NAME           PIC X(100).
002500     05  EVR-REPO-NAME               PIC X(100).
002600     05  EVR-CREATED-AT              PIC X(24).
002700     05  EVR-CREATED-AT-PARTS REDEFINES EVR-CREATED-AT.
002800         10  EVR-CRT-YYYY            PIC 9(04).
002900         10  FILLER                  PIC X(01).
003000         10  EVR-CRT-MM              PIC 9(02).
003100         10  FILLER                  PIC X(01).
003200         10  EVR-CRT-DD              PIC 9(02).
003300         10  FILLER                  PIC X(01).
003400         10  EVR-CRT-HH              PIC 9(02).
003500         10  FILLER                  PIC X(01).
003600         10  EVR-CRT-MI              PIC 9(02).
003700         10  FILLER                  PIC X(01).
003800         10  EVR-CRT-SS              PIC 9(02).
003900         10  FILLER                  PIC X(05).
004000*---------------------------------------------------------------*
004100* Payload area - one set of fields, reinterpreted three ways
004200* depending on EVR-EVENT-TYPE.  Widest REDEFINES (issues) sets
004300* the governing size.
004400*---------------------------------------------------------------*
004500     05  EVR-PUSH-PAYLOAD.
004600         10  EVR-PUSH-COMMIT-COUNT   PIC S9(09).
004700         10  FILLER                  PIC X(21).
004800     05  EVR-ISSUES-PAYLOAD REDEFINES EVR-PUSH-PAYLOAD.
004900         10  EVR-ISSUES-ACTION       PIC X(10).
005000             88  EVR-ISSUE-OPENED          VALUE 'opened'.
005100             88  EVR-ISSUE-CLOSED          VALUE 'closed'.
005200             88  EVR-ISSUE-REOPENED        VALUE 'reopened'.
005300         10  EVR-ISSUE-ID            PIC 9(18).
005400         10  FILLER                  PIC X(02).
005500     05  EVR-PULLREQ-PAYLOAD REDEFINES EVR-PUSH-PAYLOAD.
005600         10  EVR-PR-ACTION           PIC X(10).
005700             88  EVR-PR-OPENED             VALUE 'opened'.
005800             88  EVR-PR-CLOSED             VALUE 'closed'.
005900         10  EVR-PULLREQ-ID          PIC 9(18).
006000         10  EVR-PR-MERGED-FLAG      PIC X(01).
006100             88  EVR-PR-WAS-MERGED         VALUE 'Y'.
006200         10  FILLER                  PIC X(01).
006300     05  FILLER                      PIC X(10).
