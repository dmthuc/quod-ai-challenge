000100*===============================================================*
000200* Copybook:      GHRPTLN
000300* Description:   Working layouts for the health_scores.csv
000400*                header and detail lines written by GHSCORE
000500*                paragraphs 7300/7400.  GH-CSV-OUT-LINE is the
000600*                buffer actually MOVEd to GH-REPORT-RECORD before
000700*                each WRITE; GH-CSV-FIELD-WORK is scratch space
000800*                for the comma/quote escaping paragraph (7410).
000900*===============================================================*
001000 01  GH-CSV-HEADER-LINE.
001100     05  FILLER                      PIC X(39)
001200             VALUE 'org,repo_name,health_score,num_commits'.
001300     05  FILLER                      PIC X(381) VALUE SPACE.
001400*---------------------------------------------------------------*
001500 01  GH-CSV-OUT-LINE.
001600     05  GH-CSV-TEXT                 PIC X(418).
001700     05  FILLER                      PIC X(02).
001800*---------------------------------------------------------------*
001900* Scratch work area for 7410-ESCAPE-CSV-FIELD.  CFW-RAW-FIELD is
002000* loaded by the caller; CFW-BODY-TEXT accumulates the escaped
002100* character stream with no quote wrapper yet; CFW-FINAL-TEXT /
002200* CFW-FINAL-LEN are the caller's actual result (quote-wrapped
002300* only when CFW-MUST-QUOTE came on during the scan).
002400*---------------------------------------------------------------*
002500 01  GH-CSV-FIELD-WORK.
002600     05  CFW-RAW-FIELD               PIC X(100).
002700     05  CFW-RAW-LEN                 PIC S9(04) USAGE COMP.
002800     05  CFW-BODY-TEXT               PIC X(205).
002900     05  CFW-BODY-LEN                PIC S9(04) USAGE COMP.
003000     05  CFW-OUT-POSITION            PIC S9(04) USAGE COMP.
003100     05  CFW-IN-POSITION             PIC S9(04) USAGE COMP.
003200     05  CFW-ONE-CHAR                PIC X(01).
003300     05  CFW-MUST-QUOTE-SW           PIC X(01) VALUE 'N'.
003400         88  CFW-MUST-QUOTE                VALUE 'Y'.
003500     05  CFW-FINAL-TEXT              PIC X(210).
003600     05  CFW-FINAL-LEN               PIC S9(04) USAGE COMP.
003700     05  FILLER                      PIC X(05).
003800*---------------------------------------------------------------*
003900 01  GH-CSV-SCORE-EDIT               PIC -(05)9.999999.
004000 01  GH-CSV-COUNT-EDIT               PIC Z(08)9.
