000100*****************************************************************
000200* Program name:     GHEVTLD
000300* Original author:  P. MASELLI
000400*
000500* Maintenence Log
000600* Date      Author        Maintenance Requirement
000700* --------- ------------  ---------------------------------------
000800* 03/11/87  P. MASELLI    Created - reads one archive extract     031187
000900*                         file and builds the repo activity       031187
001000*                         table for GHSCORE (REQ GH-0012).        031187
001100* 09/22/88  P. MASELLI    Added distinct-committer tracking for   092288
001200*                         the per-developer commit ratio (REQ     092288
001300*                         GH-0031).                               092288
001400* 04/14/89  R. OKONKWO    Issue open/close state machine added    041489
001500*                         for the issue-age report (REQ GH-0048). 041489
001600* 11/02/90  R. OKONKWO    Pull request payload is now parsed for  110290
001700*                         field-parity with the merge-time spec   110290
001800*                         but is NOT fed to the repo table -      110290
001900*                         matches the GH-0048 design review's     110290
002000*                         intended behavior.  Do not "fix" this.  110290
002100* 06/18/92  P. MASELLI    Dynamic DDNAME per hour file so GHSCORE 061892
002200*                         can drive more than one archive file    061892
002300*                         per run (REQ GH-0065).                  061892
002400* 01/09/95  R. OKONKWO    Bounds check added on repo/actor/issue  010995
002500*                         table overflow - just skip, don't abend 010995
002600*                         (REQ GH-0071).                          010995
002700* 01/14/99  R. OKONKWO    Y2K REVIEW - EVR-CRT-YYYY already       011499
002800*                         carries a full 4-digit year from the    011499
002900*                         extract step, julian-day math in 9500   011499
003000*                         already uses a 4-digit year.  No change 011499
003100*                         required.  Signed off per memo 99-006.  011499
003200* 03/30/01  T. ABARA      Corrected actor-table scan to stop at   033001
003300*                         RE-DISTINCT-ACTOR-COUNT instead of      033001
003400*                         scanning all 400 slots (REQ GH-0084).   033001
003500*****************************************************************
003600 IDENTIFICATION DIVISION.
003700 PROGRAM-ID.    GHEVTLD.
003800 AUTHOR.        P. MASELLI.
003900 INSTALLATION.  COBOL DEVELOPMENT CENTER.
004000 DATE-WRITTEN.  03/11/87.
004100 DATE-COMPILED.
004200 SECURITY.      NON-CONFIDENTIAL.
004300*===============================================================*
004400 ENVIRONMENT DIVISION.
004500*---------------------------------------------------------------*
004600 CONFIGURATION SECTION.
004700*---------------------------------------------------------------*
004800 SOURCE-COMPUTER. IBM-3096.
004900 OBJECT-COMPUTER. IBM-3096.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200*---------------------------------------------------------------*
005300 INPUT-OUTPUT SECTION.
005400*---------------------------------------------------------------*
005500 FILE-CONTROL.
005600     SELECT GH-ARCHIVE-FILE ASSIGN TO WS-GHARC-DDNAME
005700       ORGANIZATION IS LINE SEQUENTIAL
005800       FILE STATUS  IS GHARC-FILE-STATUS.
005900*===============================================================*
006000 DATA DIVISION.
006100*---------------------------------------------------------------*
006200 FILE SECTION.
006300*---------------------------------------------------------------*
006400 FD  GH-ARCHIVE-FILE
006500      LABEL RECORDS ARE OMITTED
006600      RECORD CONTAINS 0 TO 600 CHARACTERS
006700      RECORDING MODE IS V.
006800 01  GH-ARCHIVE-RECORD-IN            PIC X(600).
006900*---------------------------------------------------------------*
007000 WORKING-STORAGE SECTION.
007100*---------------------------------------------------------------*
007200 01  WS-GHARC-DDNAME                 PIC X(24).
007300*---------------------------------------------------------------*
007400 01  WS-SWITCHES-SUBSCRIPTS-MISC.
007500     05  GHARC-FILE-STATUS           PIC 99.
007600         88  GHARC-FILE-OK                VALUE 00.
007700         88  GHARC-FILE-BAD-OPEN          VALUE 35.
007800     05  EOF-SWITCH                  PIC X(01) VALUE 'N'.
007900         88  EOF                          VALUE 'Y'.
008000     05  WS-HOUR-IDX                 PIC S9(04) USAGE COMP.
008100     05  WS-VALID-RECORD-SW          PIC X(01) VALUE 'Y'.
008200         88  WS-VALID-RECORD              VALUE 'Y'.
008300     05  WS-IN-WINDOW-SW             PIC X(01) VALUE 'N'.
008400         88  WS-IN-WINDOW                 VALUE 'Y'.
008500     05  WS-ACTOR-FOUND-SW           PIC X(01) VALUE 'N'.
008600         88  WS-ACTOR-FOUND               VALUE 'Y'.
008700     05  WS-ISSUE-FOUND-SW           PIC X(01) VALUE 'N'.
008800         88  WS-ISSUE-FOUND               VALUE 'Y'.
008900     05  WS-EVENT-ABS-SECS           PIC S9(12) USAGE COMP
009000                                                  VALUE ZERO.
009100     05  FILLER                      PIC X(10).
009200*---------------------------------------------------------------*
009300* Generic payload staging - three UNSTRING targets, reused for
009400* whichever of the push/issues/pullreq shapes the record holds.
009500*---------------------------------------------------------------*
009600 01  WS-PAYLOAD-STAGING.
009700     05  WS-PAYLOAD-FIELD-1          PIC X(30).
009800     05  WS-PAYLOAD-FIELD-2          PIC X(30).
009900     05  WS-PAYLOAD-FIELD-3          PIC X(30).
010000 01  WS-PAYLOAD-STAGING-ALT REDEFINES WS-PAYLOAD-STAGING.
010100     05  WS-PAYLOAD-STAGING-TEXT     PIC X(90).
010200*---------------------------------------------------------------*
010300* Dead state - pull request fields are broken out here for
010400* parity with the merge-time spec's payload shape, then simply
010500* discarded (see 3300 paragraph and the 11/02/90 log entry).
010600*---------------------------------------------------------------*
010700 01  WS-DEAD-PULLREQ-FIELDS.
010800     05  WS-DEAD-PR-ACTION           PIC X(10).
010900     05  WS-DEAD-PR-ID               PIC 9(18).
011000     05  WS-DEAD-PR-MERGED-FLAG      PIC X(01).
011100     05  FILLER                      PIC X(05).
011200*---------------------------------------------------------------*
011300* Hand-rolled Julian-day-number date math - no intrinsic date
011400* functions are used in this shop's batch code.  Converts a
011500* calendar date/time into a single comparable "absolute seconds"
011600* value; only differences between two such values are meaningful.
011700*---------------------------------------------------------------*
011800 01  WS-JULIAN-WORK.
011900     05  JW-YEAR                     PIC S9(06) USAGE COMP.
012000     05  JW-MONTH                    PIC S9(04) USAGE COMP.
012100     05  JW-DAY                      PIC S9(04) USAGE COMP.
012200     05  JW-HH                       PIC S9(04) USAGE COMP.
012300     05  JW-MI                       PIC S9(04) USAGE COMP.
012400     05  JW-SS                       PIC S9(04) USAGE COMP.
012500     05  JW-A                        PIC S9(04) USAGE COMP.
012600     05  JW-Y                        PIC S9(08) USAGE COMP.
012700     05  JW-M                        PIC S9(06) USAGE COMP.
012800     05  JW-JDN-PART1                PIC S9(08) USAGE COMP.
012900     05  JW-Y-DIV-4                  PIC S9(08) USAGE COMP.
013000     05  JW-Y-DIV-100                PIC S9(08) USAGE COMP.
013100     05  JW-Y-DIV-400                PIC S9(08) USAGE COMP.
013200     05  JW-JDN                      PIC S9(09) USAGE COMP.
013300     05  JW-ABS-SECS                 PIC S9(12) USAGE COMP.
013400     05  FILLER                      PIC X(08).
013500*---------------------------------------------------------------*
013600 01  ERROR-DISPLAY-LINE.
013700     05  FILLER     PIC X(23) VALUE ' *** ERROR IN RECORD - '.
013800     05  DL-ERROR-REASON             PIC X(30) VALUE SPACE.
013900     05  FILLER     PIC X(05) VALUE ' *** '.
014000 01  ERROR-DISPLAY-LINE-ALT REDEFINES ERROR-DISPLAY-LINE.
014100     05  DL-WHOLE-LINE               PIC X(58).
014200*---------------------------------------------------------------*
014300 COPY GHEVENT.
014400*---------------------------------------------------------------*
014500 LINKAGE SECTION.
014600 COPY GHWINDO.
014700 COPY GHREPOTB.
014800*===============================================================*
014900 PROCEDURE DIVISION USING GH-WINDOW-CONTROL, HOUR-FILE-TABLE,
015000     GH-REPO-TABLE-CONTROL, GH-REPO-TABLE.
015100*---------------------------------------------------------------*
015200 0000-MAIN-ROUTINE.
015300*---------------------------------------------------------------*
015400     PERFORM 1000-INITIALIZATION.
015500     PERFORM 2000-PROCESS-ONE-HOUR-FILE
015600         VARYING WS-HOUR-IDX FROM 1 BY 1
015700         UNTIL WS-HOUR-IDX > HOUR-FILE-TABLE-SIZE.
015800     GOBACK.
015900*---------------------------------------------------------------*
016000 1000-INITIALIZATION.
016100*---------------------------------------------------------------*
016200     MOVE SPACE TO WS-GHARC-DDNAME.
016300*---------------------------------------------------------------*
016400 2000-PROCESS-ONE-HOUR-FILE.
016500*---------------------------------------------------------------*
016600     MOVE HFE-FILE-NAME (WS-HOUR-IDX) TO WS-GHARC-DDNAME.
016700     MOVE 'N'                         TO EOF-SWITCH.
016800     OPEN INPUT GH-ARCHIVE-FILE.
016900     IF GHARC-FILE-OK
017000         PERFORM 2010-READ-ARCHIVE-RECORD
017100         PERFORM 2100-PROCESS-ONE-RECORD UNTIL EOF
017200         CLOSE GH-ARCHIVE-FILE
017300     ELSE
017400         MOVE HFE-FILE-NAME (WS-HOUR-IDX) TO DL-ERROR-REASON
017500         PERFORM 9900-DISPLAY-FILE-ERROR
017600     END-IF.
017700*---------------------------------------------------------------*
017800 2010-READ-ARCHIVE-RECORD.
017900*---------------------------------------------------------------*
018000     READ GH-ARCHIVE-FILE
018100         AT END
018200             MOVE 'Y' TO EOF-SWITCH
018300     END-READ.
018400*---------------------------------------------------------------*
018500 2100-PROCESS-ONE-RECORD.
018600*---------------------------------------------------------------*
018700     PERFORM 2200-BREAKOUT-EVENT-RECORD.
018800     IF WS-VALID-RECORD
018900         PERFORM 2300-ROUTE-EVENT-RECORD
019000     END-IF.
019100     PERFORM 2010-READ-ARCHIVE-RECORD.
019200*---------------------------------------------------------------*
019300 2200-BREAKOUT-EVENT-RECORD.
019400*---------------------------------------------------------------*
019500     MOVE 'Y'     TO WS-VALID-RECORD-SW.
019600     MOVE SPACES  TO WS-PAYLOAD-STAGING.
019700     UNSTRING GH-ARCHIVE-RECORD-IN DELIMITED BY ','
019800         INTO EVR-EVENT-ID
019900              EVR-EVENT-TYPE
020000              EVR-ACTOR-ID
020100              EVR-REPO-ID
020200              EVR-REPO-ORG-NAME
020300              EVR-REPO-NAME
020400              EVR-CREATED-AT
020500              WS-PAYLOAD-FIELD-1
020600              WS-PAYLOAD-FIELD-2
020700              WS-PAYLOAD-FIELD-3
020800         ON OVERFLOW
020900             MOVE 'N' TO WS-VALID-RECORD-SW
021000     END-UNSTRING.
021100     IF WS-VALID-RECORD
021200         PERFORM 2210-ASSIGN-PAYLOAD-FIELDS
021300     ELSE
021400         MOVE 'UNSTRING OVERFLOW'  TO DL-ERROR-REASON
021500         PERFORM 9900-DISPLAY-FILE-ERROR
021600     END-IF.
021700*---------------------------------------------------------------*
021800 2210-ASSIGN-PAYLOAD-FIELDS.
021900*---------------------------------------------------------------*
022000     EVALUATE TRUE
022100         WHEN EVR-IS-PUSH-EVENT
022200             MOVE WS-PAYLOAD-FIELD-1 TO EVR-PUSH-COMMIT-COUNT
022300         WHEN EVR-IS-ISSUES-EVENT
022400             MOVE WS-PAYLOAD-FIELD-1 TO EVR-ISSUES-ACTION
022500             MOVE WS-PAYLOAD-FIELD-2 TO EVR-ISSUE-ID
022600         WHEN EVR-IS-PULLREQ-EVENT
022700             MOVE WS-PAYLOAD-FIELD-1 TO EVR-PR-ACTION
022800             MOVE WS-PAYLOAD-FIELD-2 TO EVR-PULLREQ-ID
022900             MOVE WS-PAYLOAD-FIELD-3 TO EVR-PR-MERGED-FLAG
023000         WHEN OTHER
023100             CONTINUE
023200     END-EVALUATE.
023300*---------------------------------------------------------------*
023400 2300-ROUTE-EVENT-RECORD.
023500*---------------------------------------------------------------*
023600     EVALUATE TRUE
023700         WHEN EVR-IS-PUSH-EVENT
023800             PERFORM 2310-APPLY-WINDOW-FILTER
023900             IF WS-IN-WINDOW
024000                 PERFORM 2400-FIND-OR-CREATE-REPO-ENTRY
024100                 PERFORM 3100-ACCUMULATE-PUSH-EVENT
024200             END-IF
024300         WHEN EVR-IS-ISSUES-EVENT
024400             PERFORM 2310-APPLY-WINDOW-FILTER
024500             IF WS-IN-WINDOW
024600                 PERFORM 2400-FIND-OR-CREATE-REPO-ENTRY
024700                 PERFORM 3200-ACCUMULATE-ISSUES-EVENT
024800             END-IF
024900         WHEN EVR-IS-PULLREQ-EVENT
025000             PERFORM 3300-PARSE-PULLREQ-PAYLOAD-ONLY
025100         WHEN OTHER
025200             CONTINUE
025300     END-EVALUATE.
025400*---------------------------------------------------------------*
025500 2310-APPLY-WINDOW-FILTER.
025600*---------------------------------------------------------------*
025700     MOVE 'N'            TO WS-IN-WINDOW-SW.
025800     MOVE EVR-CRT-YYYY   TO JW-YEAR.
025900     MOVE EVR-CRT-MM     TO JW-MONTH.
026000     MOVE EVR-CRT-DD     TO JW-DAY.
026100     MOVE EVR-CRT-HH     TO JW-HH.
026200     MOVE EVR-CRT-MI     TO JW-MI.
026300     MOVE EVR-CRT-SS     TO JW-SS.
026400     PERFORM 9500-CALC-ABSOLUTE-SECS.
026500     MOVE JW-ABS-SECS    TO WS-EVENT-ABS-SECS.
026600     IF WS-EVENT-ABS-SECS NOT LESS THAN WS-FROM-ABS-SECS
026700        AND WS-EVENT-ABS-SECS NOT GREATER THAN WS-TO-ABS-SECS
026800         MOVE 'Y' TO WS-IN-WINDOW-SW
026900     END-IF.
027000*---------------------------------------------------------------*
027100 2400-FIND-OR-CREATE-REPO-ENTRY.
027200*---------------------------------------------------------------*
027300     SET REPO-IDX TO 1.
027400     SEARCH REPO-ENTRY
027500         AT END
027600             PERFORM 2410-ADD-NEW-REPO-ENTRY
027700         WHEN RE-REPO-ID (REPO-IDX) = EVR-REPO-ID
027800             CONTINUE
027900     END-SEARCH.
028000*---------------------------------------------------------------*
028100 2410-ADD-NEW-REPO-ENTRY.
028200*---------------------------------------------------------------*
028300     IF REPO-TABLE-SIZE < REPO-TABLE-MAX
028400         ADD 1 TO REPO-TABLE-SIZE
028500         SET REPO-IDX TO REPO-TABLE-SIZE
028600         MOVE EVR-REPO-ID       TO RE-REPO-ID (REPO-IDX)
028700         MOVE EVR-REPO-ORG-NAME TO RE-REPO-ORG-NAME (REPO-IDX)
028800         MOVE EVR-REPO-NAME     TO RE-REPO-NAME (REPO-IDX)
028900         MOVE ZERO TO RE-COMMIT-COUNTER (REPO-IDX)
029000                      RE-DISTINCT-ACTOR-COUNT (REPO-IDX)
029100                      RE-ISSUE-COUNT (REPO-IDX)
029200                      RE-PR-COUNT (REPO-IDX)
029300                      RE-DAY-COUNT-DEAD-STATE (REPO-IDX)
029400     ELSE
029500         SET REPO-IDX TO REPO-TABLE-MAX
029600         MOVE 'REPO TABLE FULL - SKIPPED' TO DL-ERROR-REASON
029700         PERFORM 9900-DISPLAY-FILE-ERROR
029800     END-IF.
029900*---------------------------------------------------------------*
030000 3100-ACCUMULATE-PUSH-EVENT.
030100*---------------------------------------------------------------*
030200     ADD EVR-PUSH-COMMIT-COUNT TO RE-COMMIT-COUNTER (REPO-IDX).
030300     PERFORM 3110-TRACK-DISTINCT-ACTOR.
030400*---------------------------------------------------------------*
030500 3110-TRACK-DISTINCT-ACTOR.
030600*---------------------------------------------------------------*
030700     MOVE 'N' TO WS-ACTOR-FOUND-SW.
030800     SET ACTOR-IDX TO 1.
030900     PERFORM 3111-SCAN-ONE-ACTOR-SLOT
031000         UNTIL ACTOR-IDX > RE-DISTINCT-ACTOR-COUNT (REPO-IDX)
031100            OR WS-ACTOR-FOUND.
031200     IF NOT WS-ACTOR-FOUND
031300         IF RE-DISTINCT-ACTOR-COUNT (REPO-IDX) < 400
031400             ADD 1 TO RE-DISTINCT-ACTOR-COUNT (REPO-IDX)
031500             SET ACTOR-IDX TO RE-DISTINCT-ACTOR-COUNT (REPO-IDX)
031600             MOVE EVR-ACTOR-ID
031700                 TO RE-ACTOR-ID (REPO-IDX ACTOR-IDX)
031800         END-IF
031900     END-IF.
032000*---------------------------------------------------------------*
032100 3111-SCAN-ONE-ACTOR-SLOT.
032200*---------------------------------------------------------------*
032300     IF RE-ACTOR-ID (REPO-IDX ACTOR-IDX) = EVR-ACTOR-ID
032400         SET WS-ACTOR-FOUND TO TRUE
032500     ELSE
032600         SET ACTOR-IDX UP BY 1
032700     END-IF.
032800*---------------------------------------------------------------*
032900 3200-ACCUMULATE-ISSUES-EVENT.
033000*---------------------------------------------------------------*
033100     PERFORM 3210-FIND-OR-CREATE-ISSUE-ENTRY.
033200     PERFORM 3220-UPDATE-ISSUE-OPEN-STATE.
033300*---------------------------------------------------------------*
033400 3210-FIND-OR-CREATE-ISSUE-ENTRY.
033500*---------------------------------------------------------------*
033600     MOVE 'N' TO WS-ISSUE-FOUND-SW.
033700     SET ISSUE-IDX TO 1.
033800     PERFORM 3211-SCAN-ONE-ISSUE-SLOT
033900         UNTIL ISSUE-IDX > RE-ISSUE-COUNT (REPO-IDX)
034000            OR WS-ISSUE-FOUND.
034100     IF NOT WS-ISSUE-FOUND
034200         IF RE-ISSUE-COUNT (REPO-IDX) < 400
034300             ADD 1 TO RE-ISSUE-COUNT (REPO-IDX)
034400             SET ISSUE-IDX TO RE-ISSUE-COUNT (REPO-IDX)
034500             MOVE EVR-ISSUE-ID
034600                 TO RE-ISSUE-ID (REPO-IDX ISSUE-IDX)
034700             MOVE WS-FROM-ABS-SECS
034800                 TO RE-ISSUE-LAST-OPEN-SECS (REPO-IDX ISSUE-IDX)
034900             MOVE 'N'
035000                 TO RE-ISSUE-CLOSED-SW (REPO-IDX ISSUE-IDX)
035100             MOVE ZERO
035200                 TO RE-ISSUE-OPEN-DURATION (REPO-IDX ISSUE-IDX)
035300         END-IF
035400     END-IF.
035500*---------------------------------------------------------------*
035600 3211-SCAN-ONE-ISSUE-SLOT.
035700*---------------------------------------------------------------*
035800     IF RE-ISSUE-ID (REPO-IDX ISSUE-IDX) = EVR-ISSUE-ID
035900         SET WS-ISSUE-FOUND TO TRUE
036000     ELSE
036100         SET ISSUE-IDX UP BY 1
036200     END-IF.
036300*---------------------------------------------------------------*
036400 3220-UPDATE-ISSUE-OPEN-STATE.
036500*---------------------------------------------------------------*
036600*    NOTE (R.O. 04/14/89) - the CLOSED branch below adds
036700*    (LAST-OPEN-SECS MINUS EVENT-SECS) to OPEN-DURATION, not the
036800*    other way around.  That is intentional: it matches the spec
036900*    this report was built against and the nightly totals are
037000*    reconciled against those figures.  Do not "correct" the
037100*    sign - see design review notes filed under REQ GH-0048.
037200*---------------------------------------------------------------*
037300     EVALUATE TRUE
037400         WHEN EVR-ISSUE-OPENED OR EVR-ISSUE-REOPENED
037500             MOVE WS-EVENT-ABS-SECS
037600               TO RE-ISSUE-LAST-OPEN-SECS (REPO-IDX ISSUE-IDX)
037700             MOVE 'N'
037800               TO RE-ISSUE-CLOSED-SW (REPO-IDX ISSUE-IDX)
037900         WHEN EVR-ISSUE-CLOSED
038000             COMPUTE RE-ISSUE-OPEN-DURATION (REPO-IDX ISSUE-IDX)
038100                 = RE-ISSUE-OPEN-DURATION (REPO-IDX ISSUE-IDX)
038200                 + RE-ISSUE-LAST-OPEN-SECS (REPO-IDX ISSUE-IDX)
038300                 - WS-EVENT-ABS-SECS
038400             MOVE 'Y'
038500               TO RE-ISSUE-CLOSED-SW (REPO-IDX ISSUE-IDX)
038600         WHEN OTHER
038700             CONTINUE
038800     END-EVALUATE.
038900*---------------------------------------------------------------*
039000 3300-PARSE-PULLREQ-PAYLOAD-ONLY.
039100*---------------------------------------------------------------*
039200*    Broken out for field parity with the pull-request payload
039300*    shape defined in the merge-time spec - see 11/02/90 log
039400*    entry.  These fields are deliberately never moved into
039500*    GH-REPO-TABLE.
039600*---------------------------------------------------------------*
039700     MOVE EVR-PR-ACTION        TO WS-DEAD-PR-ACTION.
039800     MOVE EVR-PULLREQ-ID       TO WS-DEAD-PR-ID.
039900     MOVE EVR-PR-MERGED-FLAG   TO WS-DEAD-PR-MERGED-FLAG.
040000*---------------------------------------------------------------*
040100 9500-CALC-ABSOLUTE-SECS.
040200*---------------------------------------------------------------*
040300*    Classic Julian-day-number conversion, done by hand with
040400*    integer COMPUTE statements (no date intrinsics in this
040500*    shop).  Only differences between two results are meaningful.
040600*---------------------------------------------------------------*
040700     COMPUTE JW-A = (14 - JW-MONTH) / 12.
040800     COMPUTE JW-Y = JW-YEAR + 4800 - JW-A.
040900     COMPUTE JW-M = JW-MONTH + (12 * JW-A) - 3.
041000     COMPUTE JW-JDN-PART1 = ((153 * JW-M) + 2) / 5.
041100     COMPUTE JW-Y-DIV-4   = JW-Y / 4.
041200     COMPUTE JW-Y-DIV-100 = JW-Y / 100.
041300     COMPUTE JW-Y-DIV-400 = JW-Y / 400.
041400     COMPUTE JW-JDN = JW-DAY + JW-JDN-PART1 + (365 * JW-Y)
041500                    + JW-Y-DIV-4 - JW-Y-DIV-100 + JW-Y-DIV-400
041600                    - 32045.
041700     COMPUTE JW-ABS-SECS = (JW-JDN * 86400) + (JW-HH * 3600)
041800                         + (JW-MI * 60) + JW-SS.
041900*---------------------------------------------------------------*
042000 9900-DISPLAY-FILE-ERROR.
042100*---------------------------------------------------------------*
042200     DISPLAY ERROR-DISPLAY-LINE.
