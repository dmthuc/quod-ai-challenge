000100*===============================================================*
000200* Copybook:      GHREPOTB
000300* Description:   In-memory repository activity table.  One
000400*                GH-REPO-ENTRY is created, find-or-create by
000500*                RE-REPO-ID, the first time a repo is touched by
000600*                any event in the run (GHEVTLD paragraph
000700*                2300-FIND-OR-CREATE-REPO-ENTRY), and carries
000800*                that repo's running totals for the life of the
000900*                run.  GHSCORE reads the finished table at
001000*                end-of-job to compute and rank the four
001100*                component scores (paragraphs 7100-7140).
001200*
001300*                RE-ACTOR-TABLE, RE-ISSUE-TABLE and RE-PR-TABLE
001400*                are fixed-occurrence sub-tables (nesting a
001500*                second OCCURS DEPENDING ON inside an already
001600*                variable GH-REPO-ENTRY is not permitted) sized
001700*                generously for one run's worth of activity on a
001800*                single repository.
001900*
002000*                RE-PR-TABLE is carried for record-layout parity
002100*                with the merge-time spec's PR tracking but is
002200*                never populated -- see GHEVTLD 3300 and
002300*                GHSCORE 7140 REMARKS.
002400*===============================================================*
002500 01  GH-REPO-TABLE-CONTROL.
002600     05  REPO-TABLE-SIZE             PIC S9(04) USAGE COMP
002700                                                  VALUE ZERO.
002800     05  REPO-TABLE-MAX              PIC S9(04) USAGE COMP
002900                                                  VALUE 1500.
003000     05  FILLER                      PIC X(10).
003100*---------------------------------------------------------------*
003200 01  GH-REPO-TABLE.
003300     05  REPO-ENTRY OCCURS 1 TO 1500 TIMES
003400             DEPENDING ON REPO-TABLE-SIZE
003500             INDEXED BY REPO-IDX.
003600         10  RE-REPO-ID                  PIC 9(18).
003700         10  RE-REPO-ORG-NAME            PIC X(100).
003800         10  RE-REPO-NAME                PIC X(100).
003900*        -- NumberOfCommitPerDay / NumberOfCommitPerDeveloper --
004000         10  RE-COMMIT-COUNTER           PIC S9(09) USAGE COMP
004100                                                     VALUE ZERO.
004200         10  RE-DISTINCT-ACTOR-COUNT     PIC S9(05) USAGE COMP
004300                                                     VALUE ZERO.
004400         10  RE-ACTOR-ENTRY OCCURS 400 TIMES
004500                 INDEXED BY ACTOR-IDX.
004600             15  RE-ACTOR-ID             PIC 9(18) VALUE ZERO.
004700*        -- AverageIssueOpenTimeScoreCalculator / OpenTimeCalc --
004800         10  RE-ISSUE-COUNT              PIC S9(05) USAGE COMP
004900                                                     VALUE ZERO.
005000         10  RE-ISSUE-ENTRY OCCURS 400 TIMES
005100                 INDEXED BY ISSUE-IDX.
005200             15  RE-ISSUE-ID             PIC 9(18) VALUE ZERO.
005300             15  RE-ISSUE-LAST-OPEN-SECS PIC S9(11) USAGE COMP
005400                                                     VALUE ZERO.
005500             15  RE-ISSUE-CLOSED-SW      PIC X(01) VALUE 'N'.
005600                 88  RE-ISSUE-IS-CLOSED       VALUE 'Y'.
005700             15  RE-ISSUE-OPEN-DURATION  PIC S9(11) USAGE COMP
005800                                                     VALUE ZERO.
005900*        -- PullRequestAverageMergeTimeScoreCalculator (dead) --
006000         10  RE-PR-COUNT                 PIC S9(05) USAGE COMP
006100                                                     VALUE ZERO.
006200         10  RE-PR-ENTRY OCCURS 100 TIMES
006300                 INDEXED BY PR-IDX.
006400             15  RE-PR-ID                PIC 9(18) VALUE ZERO.
006500             15  RE-PR-REQUEST-SW        PIC X(01) VALUE 'N'.
006600                 88  RE-PR-HAS-REQUEST-TIME   VALUE 'Y'.
006700             15  RE-PR-REQUEST-SECS      PIC S9(11) USAGE COMP
006800                                                     VALUE ZERO.
006900             15  RE-PR-VALID-MERGE-SW    PIC X(01) VALUE 'N'.
007000                 88  RE-PR-HAS-VALID-MERGE-TIME  VALUE 'Y'.
007100             15  RE-PR-MERGE-TIME-SECS   PIC S9(11) USAGE COMP
007200                                                     VALUE ZERO.
007300*        -- day-count dead state (see NumberOfCommitPerDay) -----
007400         10  RE-DAY-COUNT-DEAD-STATE     PIC S9(05) USAGE COMP
007500                                                     VALUE ZERO.
007600*        -- pass-2 working fields (filled by GHSCORE 7100) -----
007700         10  RE-SCORE-FIELDS.
007800             15  RE-DAY-SCORE            PIC S9(03)V9(06).
007900             15  RE-DEV-SCORE            PIC S9(03)V9(06).
008000             15  RE-ISSUE-SCORE          PIC S9(03)V9(06).
008100             15  RE-PR-SCORE             PIC S9(03)V9(06).
008200             15  RE-HEALTH-SCORE         PIC S9(05)V9(06).
008300         10  FILLER                      PIC X(30).
