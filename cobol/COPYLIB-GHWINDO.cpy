000100*===============================================================*
000200* Copybook:      GHWINDO
000300* Description:   Run-control window (FROM/TO) and the ordered
000400*                list of hourly extract file names it expands
000500*                to.  GHSCORE builds this in WORKING-STORAGE
000600*                (paragraphs 1000/1100) and passes it by
000700*                reference to GHEVTLD, which COPYs the same
000800*                layout into its LINKAGE SECTION -- the table is
000900*                read-only on the GHEVTLD side.
001000*===============================================================*
001100 01  GH-WINDOW-CONTROL.
001200     05  WS-FROM-YYYY                PIC 9(04).
001300     05  WS-FROM-MM                  PIC 9(02).
001400     05  WS-FROM-DD                  PIC 9(02).
001500     05  WS-FROM-HH                  PIC 9(02).
001600     05  WS-FROM-ABS-SECS            PIC S9(12) USAGE COMP.
001700     05  WS-TO-YYYY                  PIC 9(04).
001800     05  WS-TO-MM                    PIC 9(02).
001900     05  WS-TO-DD                    PIC 9(02).
002000     05  WS-TO-HH                    PIC 9(02).
002100     05  WS-TO-ABS-SECS              PIC S9(12) USAGE COMP.
002200     05  HOUR-FILE-TABLE-SIZE        PIC S9(04) USAGE COMP
002300                                                  VALUE ZERO.
002400     05  FILLER                      PIC X(10).
002500*---------------------------------------------------------------*
002600 01  HOUR-FILE-TABLE.
002700     05  HOUR-FILE-ENTRY OCCURS 1 TO 9000 TIMES
002800             DEPENDING ON HOUR-FILE-TABLE-SIZE
002900             INDEXED BY HOUR-IDX.
003000         10  HFE-FILE-NAME           PIC X(24).
003100         10  FILLER                  PIC X(06).
